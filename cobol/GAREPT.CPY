000100******************************************************************
000200* COPY        : GAREPT                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE DE GASTOS POR   *
000500*             : USUARIO Y PERIODO (132 COLUMNAS).  CADA GRUPO   *
000600*             : SE ARMA EN MEMORIA Y SE MUEVE A LINEA-GAREPT    *
000700*             : ANTES DE ESCRIBIRLO.                            *
000800* ARCHIVO     : GAREPT (LINE SEQUENTIAL, SOLO SALIDA)           *
000900******************************************************************
001000* 2024-02-10  EEDR  TIC-40210  CREACION DEL LAYOUT ORIGINAL      *   40210
001100* 2024-02-14  EEDR  TIC-40221  SE AGREGA SECCION DE TOPE-5       *   40221
001200******************************************************************
001300 01  WS-REP-ENCABEZADO-1.
001400     05  FILLER                   PIC X(20) VALUE
001500             'REPORTE DE GASTOS  '.
001600     05  FILLER                   PIC X(10) VALUE 'USUARIO : '.
001700     05  REP-ENC-USUARIO          PIC 9(05).
001800     05  FILLER                   PIC X(97) VALUE SPACES.
001900
002000 01  WS-REP-ENCABEZADO-2.
002100     05  FILLER                   PIC X(10) VALUE 'PERIODO : '.
002200     05  REP-ENC-FEC-INICIO       PIC 9(08).
002300     05  FILLER                   PIC X(04) VALUE ' AL '.
002400     05  REP-ENC-FEC-FIN          PIC 9(08).
002500     05  FILLER                   PIC X(102) VALUE SPACES.
002600
002700 01  WS-REP-RESUMEN.
002800     05  FILLER                   PIC X(18) VALUE
002900             'PRESUPUESTO TOTAL:'.
003000     05  REP-RES-PRESUPUESTO      PIC -(7)9.99.
003100     05  FILLER                   PIC X(04) VALUE SPACES.
003200     05  FILLER                   PIC X(11) VALUE 'GASTO TOTAL'.
003300     05  FILLER                   PIC X(01) VALUE ':'.
003400     05  REP-RES-GASTO            PIC -(7)9.99.
003500     05  FILLER                   PIC X(04) VALUE SPACES.
003600     05  FILLER                   PIC X(10) VALUE 'RESTANTE :'.
003700     05  REP-RES-RESTANTE         PIC -(8)9.99.
003800     05  FILLER                   PIC X(04) VALUE SPACES.
003900     05  FILLER                   PIC X(14) VALUE
004000             'TRANSACCIONES:'.
004100     05  REP-RES-TRANSACCIONES    PIC ZZZZ9.
004200     05  FILLER                   PIC X(27) VALUE SPACES.
004300
004400 01  WS-REP-ENCAB-CATEG.
004500     05  FILLER                   PIC X(20) VALUE
004600             'CATEGORIA           '.
004700     05  FILLER                   PIC X(14) VALUE
004800             'TOTAL GASTADO '.
004900     05  FILLER                   PIC X(09) VALUE '% DE TOT '.
005000     05  FILLER                   PIC X(18) VALUE
005100             'PRESUPUESTO       '.
005200     05  FILLER                   PIC X(09) VALUE '% DE PRE '.
005300     05  FILLER                   PIC X(62) VALUE SPACES.
005400
005500 01  WS-REP-DET-CATEGORIA.
005600     05  REP-CAT-NOMBRE           PIC X(20).
005700     05  REP-CAT-GASTADO          PIC -(6)9.99.
005800     05  FILLER                   PIC X(04) VALUE SPACES.
005900     05  REP-CAT-PCT-TOTAL        PIC ZZ9.99.
006000     05  FILLER                   PIC X(06) VALUE SPACES.
006100     05  REP-CAT-PRESUPUESTO      PIC -(6)9.99.
006200     05  FILLER                   PIC X(04) VALUE SPACES.
006300     05  REP-CAT-PCT-PRESUP       PIC ZZ9.99.
006400     05  FILLER                   PIC X(66) VALUE SPACES.
006500
006600 01  WS-REP-ENCAB-DIA.
006700     05  FILLER                   PIC X(12) VALUE 'FECHA      '.
006800     05  FILLER                   PIC X(14) VALUE
006900             'TOTAL GASTADO '.
007000     05  FILLER                   PIC X(106) VALUE SPACES.
007100
007200 01  WS-REP-DET-DIA.
007300     05  REP-DIA-FECHA            PIC 9(08).
007400     05  FILLER                   PIC X(04) VALUE SPACES.
007500     05  REP-DIA-TOTAL            PIC -(6)9.99.
007600     05  FILLER                   PIC X(110) VALUE SPACES.
007700
007800 01  WS-REP-ENCAB-TOPE.
007900     05  FILLER                   PIC X(12) VALUE 'ID-GASTO   '.
008000     05  FILLER                   PIC X(11) VALUE 'FECHA      '.
008100     05  FILLER                   PIC X(21) VALUE
008200             'CATEGORIA            '.
008300     05  FILLER                   PIC X(14) VALUE
008400             'MONTO         '.
008500     05  FILLER                   PIC X(40) VALUE 'NOTA'.
008600     05  FILLER                   PIC X(34) VALUE SPACES.
008700
008800 01  WS-REP-DET-TOPE.
008900     05  REP-TOP-ID               PIC 9(07).
009000     05  FILLER                   PIC X(05) VALUE SPACES.
009100     05  REP-TOP-FECHA            PIC 9(08).
009200     05  FILLER                   PIC X(03) VALUE SPACES.
009300     05  REP-TOP-CATEGORIA        PIC X(20).
009400     05  FILLER                   PIC X(01) VALUE SPACES.
009500     05  REP-TOP-MONTO            PIC -(6)9.99.
009600     05  FILLER                   PIC X(04) VALUE SPACES.
009700     05  REP-TOP-NOTA             PIC X(40).
009800     05  FILLER                   PIC X(34) VALUE SPACES.
009900
010000 01  WS-REP-TOTAL-FINAL.
010100     05  FILLER                   PIC X(21) VALUE
010200             'TOTAL GASTO PERIODO:'.
010300     05  REP-TOT-GASTO            PIC -(7)9.99.
010400     05  FILLER                   PIC X(04) VALUE SPACES.
010500     05  FILLER                   PIC X(22) VALUE
010600             'TOTAL TRANSACCIONES :'.
010700     05  REP-TOT-TRANSACCIONES    PIC ZZZZ9.
010800     05  FILLER                   PIC X(69) VALUE SPACES.
010900
011000 01  WS-REP-SEPARADOR             PIC X(132) VALUE ALL '-'.
