000100******************************************************************
000200* COPY        : GACATM                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CATEGORIAS DE GASTO,      *
000500*             : CATALOGO FIJO USADO POR TODOS LOS USUARIOS.     *
000600* ARCHIVO     : GACATM (INDEXADO, LLAVE CAT-ID, SOLO LECTURA)   *
000700******************************************************************
000800* 2024-01-08  EEDR  TIC-40110  CREACION DEL LAYOUT ORIGINAL      *   40110
000900******************************************************************
001000 01  REG-GACATM.
001100     05  CAT-LLAVE.
001200         10  CAT-ID                    PIC 9(05).
001300     05  CAT-NOMBRE                    PIC X(20).
001400     05  CAT-DESCRIPCION               PIC X(40).
