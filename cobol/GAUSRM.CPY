000100******************************************************************
000200* COPY        : GAUSRM                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (BILLETERA),     *
000500*             : UN REGISTRO POR USUARIO DADO DE ALTA EN EL      *
000600*             : SISTEMA DE GASTOS.                              *
000700* ARCHIVO     : GAUSRM (INDEXADO, LLAVE USR-ID)                 *
000800******************************************************************
000900* 2024-01-08  EEDR  TIC-40110  CREACION DEL LAYOUT ORIGINAL      *   40110
001000* 2024-06-03  EEDR  TIC-40288  SE AGREGA USR-FECHA-ALTA          *   40288
001100******************************************************************
001200 01  REG-GAUSRM.
001300     05  USR-LLAVE.
001400         10  USR-ID                    PIC 9(05).
001500     05  USR-NOMBRE                    PIC X(30).
001600     05  USR-CORREO                    PIC X(40).
001700     05  USR-SALDO                     PIC S9(8)V99.
001800     05  USR-FECHA-ALTA                PIC 9(08).
001900     05  FILLER                        PIC X(05).
