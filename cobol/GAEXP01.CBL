000100******************************************************************
000200* FECHA       : 08/01/2024                                       *
000300* PROGRAMADOR : ELDER ENRIQUE DE REY (EEDR)                      *
000400* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000500* PROGRAMA    : GAEXP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS SOLICITUDES DE MOVIMIENTO DE GASTO    *
000800*             : (ALTA, AJUSTE, BAJA Y FIJACION DE SALDO) QUE     *
000900*             : LLEGAN POR EL ARCHIVO DE TRANSACCIONES CONTRA EL *
001000*             : MAESTRO DE GASTOS Y LA BILLETERA DEL USUARIO EN  *
001100*             : EL MAESTRO DE USUARIOS, VALIDANDO FONDOS.        *
001200* ARCHIVOS    : GAUSRM=A/E, GAGTOM=A/E, GAGTTX=E                 *
001300* ACCION (ES) : A=ALTA, J=AJUSTE, B=BAJA, F=FIJA-SALDO           *
001400* INSTALADO   : 08/01/2024                                       *
001500* BPM/RATIONAL: 240110                                           *
001600* NOMBRE      : APLICACION DE MOVIMIENTOS DE GASTO               *
001700* DESCRIPCION : BATCH DIARIO DE GASTOS                           *
001800******************************************************************
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 1990-03-12  EEDR  TIC-40110  VERSION ORIGINAL DEL PROGRAMA     *   40110
002200* 1990-03-19  EEDR  TIC-40111  SE AGREGA VALIDACION DE FONDOS    *   40111
002300* 1990-04-02  HCAJ  TIC-40118  SE AGREGA PROCESO DE AJUSTE       *   40118
002400* 1990-04-15  HCAJ  TIC-40122  SE AGREGA PROCESO DE BAJA         *   40122
002500* 1990-05-03  RMTZ  TIC-40140  SE AGREGA ESTADISTICAS AL FINAL   *   40140
002600* 1991-01-09  RMTZ  TIC-40166  CORRIGE SIGNO AL REVERSAR GASTO   *   40166
002700* 1991-07-21  EEDR  TIC-40198  SE VALIDA USUARIO INEXISTENTE     *   40198
002800* 1992-02-02  HCAJ  TIC-40223  MENSAJE DE RECHAZO MAS CLARO      *   40223
002900* 1993-05-17  RMTZ  TIC-40271  SE AGREGA CONTROL DE FILE STATUS  *   40271
003000* 1994-11-30  EEDR  TIC-40305  REVISION ANUAL SIN CAMBIOS DE FND *   40305
003100* 1998-09-08  JLPC  TIC-40360  AMPLIACION DE SIGLO, FECHAS A8    *   40360
003200* 1999-01-14  JLPC  TIC-40372  PRUEBAS Y2K SOBRE FECHA DE ALTA   *   40372
003300* 2002-06-19  EEDR  TIC-40611  SE AGREGA ACCION F FIJA-SALDO     *   40611
003400* 2004-10-04  RMTZ  TIC-40744  REESCRIBE MENSAJES DE CONSOLA     *   40744
003500* 2007-03-28  HCAJ  TIC-40902  SE AMPLIA GTO-NOTA A X(40)        *   40902
003600* 2009-08-11  EEDR  TIC-41007  AJUSTA LLAVES INDEXADAS DE GASTO  *   41007
003700* 2013-02-06  JLPC  TIC-41190  SE AGREGA TOTAL DE MONTO APLICADO *   41190
003800* 2024-06-11  HCAJ  TIC-41191  SE AGREGA ALTA AUTOMATICA DE      *   41191
003900*                              USUARIO EN GAUSRM (SALDO EN CERO) *
004000*                              CUANDO ALTA/FIJA-SALDO REFERENCIA *
004100*                              UN USUARIO QUE AUN NO EXISTE      *
004110* 2024-07-15  JLPC  TIC-41367  QUITA MNEMONICO C01 SIN USO Y     *   41367
004120*                              PASA CAMPOS DE TRABAJO DE AJUSTE  *
004130*                              A NIVEL 77                        *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    GAEXP01.
004500 AUTHOR.        ELDER ENRIQUE DE REY.
004600 INSTALLATION.  GASTOS-APP.
004700 DATE-WRITTEN.  12/03/1990.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO DEPARTAMENTO DE SISTEMAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005400     CLASS CLASE-ACCION-VALIDA IS 'A' 'J' 'B' 'F'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GAUSRM  ASSIGN TO GAUSRM
005800            ORGANIZATION  IS INDEXED
005900            ACCESS MODE   IS DYNAMIC
006000            RECORD KEY    IS USR-LLAVE
006100            FILE STATUS   IS FS-GAUSRM
006200                             FSE-GAUSRM.
006300
006400     SELECT GAGTOM  ASSIGN TO GAGTOM
006500            ORGANIZATION  IS INDEXED
006600            ACCESS MODE   IS DYNAMIC
006700            RECORD KEY    IS GTO-LLAVE
006800            FILE STATUS   IS FS-GAGTOM
006900                             FSE-GAGTOM.
007000
007100     SELECT GAGTTX  ASSIGN TO GAGTTX
007200            ORGANIZATION  IS SEQUENTIAL
007300            ACCESS MODE   IS SEQUENTIAL
007400            FILE STATUS   IS FS-GAGTTX.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   MAESTRO DE USUARIOS Y BILLETERA
008200*   MAESTRO DE GASTOS YA CONTABILIZADOS
008300*   TRANSACCIONES DE GASTO A APLICAR (ALTA/AJUSTE/BAJA/FIJA)
008400 FD  GAUSRM.
008500     COPY GAUSRM.
008600 FD  GAGTOM.
008700     COPY GAGTOM.
008800 FD  GAGTTX.
008900     COPY GAGTTX.
009000 WORKING-STORAGE SECTION.
009010     77  WKS-MONTO-ANTERIOR       PIC S9(8)V99 VALUE ZEROES.
009020     77  WKS-DIFERENCIA           PIC S9(8)V99 VALUE ZEROES.
009030     77  WKS-TOTAL-APLICADO       PIC S9(9)V99 VALUE ZEROES.
009100******************************************************************
009200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009300******************************************************************
009400 01 WKS-FS-STATUS.
009500    02 FS-GAUSRM              PIC 9(02) VALUE ZEROES.
009600    02 FSE-GAUSRM.
009700       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009800       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009900       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010000    02 FS-GAGTOM              PIC 9(02) VALUE ZEROES.
010100    02 FSE-GAGTOM.
010200       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500    02 FS-GAGTTX              PIC 9(02) VALUE ZEROES.
010600    02 PROGRAMA               PIC X(08) VALUE SPACES.
010700    02 ARCHIVO                PIC X(08) VALUE SPACES.
010800    02 ACCION                 PIC X(10) VALUE SPACES.
010900    02 LLAVE                  PIC X(32) VALUE SPACES.
011000******************************************************************
011100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011200******************************************************************
011300 01 WKS-FLAGS.
011400    02 WKS-FIN-GAGTTX         PIC 9(01) VALUE ZEROES.
011500       88 FIN-GAGTTX                    VALUE 1.
011600    02 WKS-USUARIO-ENCONTRADO PIC 9(01) VALUE ZEROES.
011700       88 USUARIO-ENCONTRADO            VALUE 1.
011800    02 WKS-GASTO-ENCONTRADO   PIC 9(01) VALUE ZEROES.
011900       88 GASTO-ENCONTRADO              VALUE 1.
012000
012600 01 WKS-FECHA-PROCESO          PIC 9(08)    VALUE ZEROES.
012700 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012800    02 WKS-FP-ANIO             PIC 9(04).
012900    02 WKS-FP-MES              PIC 9(02).
013000    02 WKS-FP-DIA              PIC 9(02).
013100
013200 01 WKS-TABLA-ACCIONES         PIC X(04) VALUE 'AJBF'.
013300 01 WKS-TABLA-ACCIONES-R REDEFINES WKS-TABLA-ACCIONES.
013400    02 WKS-ACCION-VALIDA       PIC X(01) OCCURS 4 TIMES.
013500
013600 01 WKS-ESTADISTICAS.
013700    02 WKS-CTR-ALTAS           PIC 9(05) COMP VALUE ZEROES.
013800    02 WKS-CTR-AJUSTES         PIC 9(05) COMP VALUE ZEROES.
013900    02 WKS-CTR-BAJAS           PIC 9(05) COMP VALUE ZEROES.
014000    02 WKS-CTR-FIJADAS         PIC 9(05) COMP VALUE ZEROES.
014100    02 WKS-CTR-USR-NUEVOS      PIC 9(05) COMP VALUE ZEROES.
014200    02 WKS-CTR-RECHAZADAS      PIC 9(05) COMP VALUE ZEROES.
014300 01 WKS-ESTADISTICAS-R REDEFINES WKS-ESTADISTICAS.
014400    02 WKS-CTR-TABLA           PIC 9(05) COMP OCCURS 6 TIMES.
014500
014600 01 WKS-MASCARA-MONTO          PIC -(7)9.99.
014700 01 WKS-MASCARA-CONTADOR       PIC ZZZZ9.
014800******************************************************************
014900 PROCEDURE DIVISION.
015000******************************************************************
015100*               S E C C I O N    P R I N C I P A L
015200******************************************************************
015300 000-PRINCIPAL SECTION.
015400     PERFORM 100-ABRIR-ARCHIVOS
015500     PERFORM 200-PROCESA-TRANSACCIONES UNTIL FIN-GAGTTX
015600     PERFORM 600-ESTADISTICAS
015700     PERFORM 900-CIERRA-ARCHIVOS
015800     STOP RUN.
015900 000-PRINCIPAL-E. EXIT.
016000
016100 100-ABRIR-ARCHIVOS SECTION.
016200     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
016300     MOVE   'GAEXP01'   TO PROGRAMA
016400     OPEN I-O   GAUSRM GAGTOM
016500          INPUT  GAGTTX
016600     IF FS-GAUSRM NOT EQUAL 0 AND 97
016700        MOVE 'OPEN'     TO ACCION
016800        MOVE SPACES     TO LLAVE
016900        MOVE 'GAUSRM'   TO ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017100                              FS-GAUSRM, FSE-GAUSRM
017200        DISPLAY '>>> ERROR AL ABRIR GAUSRM, STATUS: ' FS-GAUSRM
017300                UPON CONSOLE
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700     IF FS-GAGTOM NOT EQUAL 0 AND 97
017800        MOVE 'OPEN'     TO ACCION
017900        MOVE SPACES     TO LLAVE
018000        MOVE 'GAGTOM'   TO ARCHIVO
018100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018200                              FS-GAGTOM, FSE-GAGTOM
018300        DISPLAY '>>> ERROR AL ABRIR GAGTOM, STATUS: ' FS-GAGTOM
018400                UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF
018800     IF FS-GAGTTX NOT EQUAL 0
018900        DISPLAY '>>> ERROR AL ABRIR GAGTTX, STATUS: ' FS-GAGTTX
019000                UPON CONSOLE
019100        MOVE 91 TO RETURN-CODE
019200        STOP RUN
019300     END-IF
019400     PERFORM 110-LEE-GAGTTX.
019500 100-ABRIR-ARCHIVOS-E. EXIT.
019600
019700 110-LEE-GAGTTX SECTION.
019800     READ GAGTTX
019900       AT END
020000          MOVE 1 TO WKS-FIN-GAGTTX
020100     END-READ.
020200 110-LEE-GAGTTX-E. EXIT.
020300
020400******************************************************************
020500*        D I S T R I B U C I O N   D E   T R A N S A C C I O N   *
020600******************************************************************
020700 200-PROCESA-TRANSACCIONES SECTION.
020800     IF GTT-ACCION IS NOT CLASE-ACCION-VALIDA
020900        DISPLAY '>>> ACCION NO VALIDA, SE IGNORA GASTO: '
021000                 GTT-ID ' ACCION: ' GTT-ACCION UPON CONSOLE
021100        ADD 1 TO WKS-CTR-RECHAZADAS
021200     ELSE
021300        EVALUATE TRUE
021400           WHEN GTT-ES-ALTA
021500                PERFORM 210-PROCESA-ALTA
021600           WHEN GTT-ES-AJUSTE
021700                PERFORM 220-PROCESA-AJUSTE
021800           WHEN GTT-ES-BAJA
021900                PERFORM 230-PROCESA-BAJA
022000           WHEN GTT-ES-FIJA-SALDO
022100                PERFORM 250-FIJA-SALDO
022200        END-EVALUATE
022300     END-IF
022400     PERFORM 110-LEE-GAGTTX.
022500 200-PROCESA-TRANSACCIONES-E. EXIT.
022600
022700******************************************************************
022800*                         A L T A   D E   G A S T O              *
022900******************************************************************
023000 210-PROCESA-ALTA SECTION.
023100     MOVE GTT-USUARIO TO USR-ID
023200     PERFORM 800-LEE-GAUSRM
023300*--> TIC-41191: USUARIO DESCONOCIDO, SE DA DE ALTA EN GAUSRM         41191
023400*--> CON SALDO DE BILLETERA EN CERO ANTES DE EVALUAR FONDOS
023500     IF NOT USUARIO-ENCONTRADO
023600        PERFORM 805-CREA-GAUSRM
023700     END-IF
023800     IF USR-SALDO < GTT-MONTO
023900        DISPLAY '>>> FONDOS INSUFICIENTES, GASTO RECHAZADO: '
024000                 GTT-ID ' USUARIO: ' GTT-USUARIO UPON CONSOLE
024100        ADD 1 TO WKS-CTR-RECHAZADAS
024200     ELSE
024300        SUBTRACT GTT-MONTO FROM USR-SALDO
024400        MOVE GTT-ID        TO GTO-ID
024500        MOVE GTT-USUARIO   TO GTO-USUARIO
024600        MOVE GTT-CATEGORIA TO GTO-CATEGORIA
024700        MOVE GTT-MONTO     TO GTO-MONTO
024800        MOVE GTT-FECHA     TO GTO-FECHA
024900        MOVE GTT-NOTA      TO GTO-NOTA
025000        WRITE REG-GAGTOM
025100        IF FS-GAGTOM NOT = 0
025200           DISPLAY '>>> ERROR AL GRABAR GASTO: ' GTT-ID
025300                   ' STATUS: ' FS-GAGTOM UPON CONSOLE
025400           ADD 1 TO WKS-CTR-RECHAZADAS
025500        ELSE
025600           PERFORM 810-REGRABA-GAUSRM
025700           ADD 1          TO WKS-CTR-ALTAS
025800           ADD GTT-MONTO  TO WKS-TOTAL-APLICADO
025900        END-IF
026000     END-IF.
026100 210-PROCESA-ALTA-E. EXIT.
026200
026300******************************************************************
026400*                       A J U S T E   D E   G A S T O            *
026500******************************************************************
026600 220-PROCESA-AJUSTE SECTION.
026700     MOVE GTT-ID TO GTO-ID
026800     PERFORM 820-LEE-GAGTOM
026900     IF NOT GASTO-ENCONTRADO
027000        DISPLAY '>>> GASTO NO ENCONTRADO PARA AJUSTE: ' GTT-ID
027100                UPON CONSOLE
027200        ADD 1 TO WKS-CTR-RECHAZADAS
027300     ELSE
027400        MOVE GTO-MONTO TO WKS-MONTO-ANTERIOR
027500        COMPUTE WKS-DIFERENCIA = GTT-MONTO - WKS-MONTO-ANTERIOR
027600        MOVE GTT-USUARIO TO USR-ID
027700        PERFORM 800-LEE-GAUSRM
027800        IF NOT USUARIO-ENCONTRADO
027900           MOVE ZEROES TO USR-SALDO
028000        END-IF
028100        IF USR-SALDO < WKS-DIFERENCIA
028200           DISPLAY '>>> FONDOS INSUFICIENTES, AJUSTE RECHAZADO: '
028300                    GTT-ID UPON CONSOLE
028400           ADD 1 TO WKS-CTR-RECHAZADAS
028500        ELSE
028600           SUBTRACT WKS-DIFERENCIA FROM USR-SALDO
028700           MOVE GTT-MONTO     TO GTO-MONTO
028800           MOVE GTT-CATEGORIA TO GTO-CATEGORIA
028900           MOVE GTT-FECHA     TO GTO-FECHA
029000           MOVE GTT-NOTA      TO GTO-NOTA
029100           REWRITE REG-GAGTOM
029200           IF FS-GAGTOM NOT = 0
029300              DISPLAY '>>> ERROR AL REGRABAR GASTO: ' GTT-ID
029400                      ' STATUS: ' FS-GAGTOM UPON CONSOLE
029500              ADD 1 TO WKS-CTR-RECHAZADAS
029600           ELSE
029700              PERFORM 810-REGRABA-GAUSRM
029800              ADD 1 TO WKS-CTR-AJUSTES
029900           END-IF
030000        END-IF
030100     END-IF.
030200 220-PROCESA-AJUSTE-E. EXIT.
030300
030400******************************************************************
030500*                          B A J A   D E   G A S T O             *
030600******************************************************************
030700 230-PROCESA-BAJA SECTION.
030800     MOVE GTT-ID TO GTO-ID
030900     PERFORM 820-LEE-GAGTOM
031000     IF NOT GASTO-ENCONTRADO
031100        DISPLAY '>>> GASTO NO ENCONTRADO PARA BAJA: ' GTT-ID
031200                UPON CONSOLE
031300        ADD 1 TO WKS-CTR-RECHAZADAS
031400     ELSE
031500        MOVE GTO-USUARIO TO USR-ID
031600        PERFORM 800-LEE-GAUSRM
031700        IF USUARIO-ENCONTRADO
031800           ADD GTO-MONTO TO USR-SALDO
031900           PERFORM 810-REGRABA-GAUSRM
032000        END-IF
032100        DELETE GAGTOM RECORD
032200        IF FS-GAGTOM NOT = 0
032300           DISPLAY '>>> ERROR AL ELIMINAR GASTO: ' GTT-ID
032400                   ' STATUS: ' FS-GAGTOM UPON CONSOLE
032500        ELSE
032600           ADD 1 TO WKS-CTR-BAJAS
032700        END-IF
032800     END-IF.
032900 230-PROCESA-BAJA-E. EXIT.
033000
033100******************************************************************
033200*             F I J A   S A L D O   D E   B I L L E T E R A      *
033300******************************************************************
033400 250-FIJA-SALDO SECTION.
033500     MOVE GTT-USUARIO TO USR-ID
033600     PERFORM 800-LEE-GAUSRM
033700*--> TIC-41191: USUARIO DESCONOCIDO, SE DA DE ALTA EN GAUSRM         41191
033800*--> EN VEZ DE RECHAZAR LA FIJACION DE SALDO
033900     IF NOT USUARIO-ENCONTRADO
034000        PERFORM 805-CREA-GAUSRM
034100     END-IF
034200     IF USUARIO-ENCONTRADO
034300        MOVE GTT-MONTO TO USR-SALDO
034400        PERFORM 810-REGRABA-GAUSRM
034500        ADD 1 TO WKS-CTR-FIJADAS
034600     ELSE
034700        ADD 1 TO WKS-CTR-RECHAZADAS
034800     END-IF.
034900 250-FIJA-SALDO-E. EXIT.
035000
035100******************************************************************
035200*              L E C T U R A S   A   M A E S T R O S             *
035300******************************************************************
035400 800-LEE-GAUSRM SECTION.
035500     MOVE 0 TO WKS-USUARIO-ENCONTRADO
035600     READ GAUSRM KEY IS USR-LLAVE
035700       INVALID KEY
035800          MOVE 0 TO WKS-USUARIO-ENCONTRADO
035900       NOT INVALID KEY
036000          MOVE 1 TO WKS-USUARIO-ENCONTRADO
036100     END-READ.
036200 800-LEE-GAUSRM-E. EXIT.
036300
036400******************************************************************
036500*            A L T A   D E   U S U A R I O   N U E V O           *
036600******************************************************************
036700*--> TIC-41191: EL ARCHIVO DE TRANSACCIONES NO TRAE NOMBRE NI        41191
036800*--> CORREO DEL USUARIO, ASI QUE EL REGISTRO NUEVO SE DA DE ALTA
036900*--> CON ESOS CAMPOS EN BLANCO Y SALDO DE BILLETERA EN CERO;
037000*--> QUEDAN PENDIENTES DE ACTUALIZAR POR UN PROCESO DE ALTA DE
037100*--> DATOS GENERALES DEL USUARIO, FUERA DEL ALCANCE DE ESTE BATCH
037200 805-CREA-GAUSRM SECTION.
037300     INITIALIZE REG-GAUSRM
037400     MOVE GTT-USUARIO      TO USR-ID
037500     MOVE SPACES           TO USR-NOMBRE
037600     MOVE SPACES           TO USR-CORREO
037700     MOVE ZEROES           TO USR-SALDO
037800     MOVE WKS-FECHA-PROCESO TO USR-FECHA-ALTA
037900     WRITE REG-GAUSRM
038000     IF FS-GAUSRM NOT = 0
038100        DISPLAY '>>> ERROR AL DAR DE ALTA USUARIO: ' USR-ID
038200                ' STATUS: ' FS-GAUSRM UPON CONSOLE
038300     ELSE
038400        MOVE 1 TO WKS-USUARIO-ENCONTRADO
038500        ADD 1 TO WKS-CTR-USR-NUEVOS
038600     END-IF.
038700 805-CREA-GAUSRM-E. EXIT.
038800
038900 810-REGRABA-GAUSRM SECTION.
039000     REWRITE REG-GAUSRM
039100     IF FS-GAUSRM NOT = 0
039200        DISPLAY '>>> ERROR AL REGRABAR USUARIO: ' USR-ID
039300                ' STATUS: ' FS-GAUSRM UPON CONSOLE
039400     END-IF.
039500 810-REGRABA-GAUSRM-E. EXIT.
039600
039700 820-LEE-GAGTOM SECTION.
039800     MOVE 0 TO WKS-GASTO-ENCONTRADO
039900     READ GAGTOM KEY IS GTO-LLAVE
040000       INVALID KEY
040100          MOVE 0 TO WKS-GASTO-ENCONTRADO
040200       NOT INVALID KEY
040300          MOVE 1 TO WKS-GASTO-ENCONTRADO
040400     END-READ.
040500 820-LEE-GAGTOM-E. EXIT.
040600
040700******************************************************************
040800*                       E S T A D I S T I C A S                 *
040900******************************************************************
041000 600-ESTADISTICAS SECTION.
041100     DISPLAY '******************************************'
041200     MOVE    WKS-CTR-ALTAS       TO WKS-MASCARA-CONTADOR
041300     DISPLAY 'GASTOS DADOS DE ALTA     : ' WKS-MASCARA-CONTADOR
041400     MOVE    WKS-CTR-AJUSTES     TO WKS-MASCARA-CONTADOR
041500     DISPLAY 'GASTOS AJUSTADOS         : ' WKS-MASCARA-CONTADOR
041600     MOVE    WKS-CTR-BAJAS       TO WKS-MASCARA-CONTADOR
041700     DISPLAY 'GASTOS DADOS DE BAJA     : ' WKS-MASCARA-CONTADOR
041800     MOVE    WKS-CTR-FIJADAS     TO WKS-MASCARA-CONTADOR
041900     DISPLAY 'SALDOS DE BILLETERA FIJADOS: ' WKS-MASCARA-CONTADOR
042000     MOVE    WKS-CTR-USR-NUEVOS  TO WKS-MASCARA-CONTADOR
042100     DISPLAY 'USUARIOS DADOS DE ALTA   : ' WKS-MASCARA-CONTADOR
042200     MOVE    WKS-CTR-RECHAZADAS  TO WKS-MASCARA-CONTADOR
042300     DISPLAY 'TRANSACCIONES RECHAZADAS : ' WKS-MASCARA-CONTADOR
042400     MOVE    WKS-TOTAL-APLICADO  TO WKS-MASCARA-MONTO
042500     DISPLAY 'MONTO TOTAL APLICADO     : ' WKS-MASCARA-MONTO
042600     DISPLAY '******************************************'.
042700 600-ESTADISTICAS-E. EXIT.
042800
042900 900-CIERRA-ARCHIVOS SECTION.
043000     CLOSE GAUSRM GAGTOM GAGTTX.
043100 900-CIERRA-ARCHIVOS-E. EXIT.
