000100******************************************************************
000200* FECHA       : 10/02/2024                                       *
000300* PROGRAMADOR : ELDER ENRIQUE DE REY (EEDR)                      *
000400* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000500* PROGRAMA    : GAREP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EN MEMORIA EL CATALOGO DE CATEGORIAS,      *
000800*             : SELECCIONA LOS GASTOS Y PRESUPUESTOS DE UN       *
000900*             : USUARIO DENTRO DE UN PERIODO (CON FILTRO         *
001000*             : OPCIONAL DE CATEGORIAS), CALCULA TOTALES Y       *
001100*             : PORCENTAJES, Y EMITE EL REPORTE DE GASTOS.       *
001200* ARCHIVOS    : GACATM=C, GAGTOM=C, GAPRSM=C, GAREPT=A           *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400* INSTALADO   : 10/02/2024                                       *
001500* BPM/RATIONAL: 240210                                           *
001600* NOMBRE      : REPORTE DE GASTOS POR USUARIO Y PERIODO          *
001700* DESCRIPCION : BATCH MENSUAL DE REPORTE DE GASTOS               *
001800******************************************************************
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 1992-08-14  EEDR  TIC-40210  VERSION ORIGINAL DEL PROGRAMA     *   40210
002200* 1992-08-29  EEDR  TIC-40214  SE AGREGA DESGLOSE POR CATEGORIA  *   40214
002300* 1992-10-02  HCAJ  TIC-40221  SE AGREGA SECCION DE TOPE-5       *   40221
002400* 1993-01-19  RMTZ  TIC-40230  SE AGREGA DESGLOSE POR DIA        *   40230
002500* 1993-11-05  JLPC  TIC-40256  ORDENAMIENTO POR MONTO EN TOPE-5  *   40256
002600* 1994-06-22  EEDR  TIC-40280  SE AGREGA FILTRO POR CATEGORIA    *   40280
002700* 1996-03-08  HCAJ  TIC-40312  CORRIGE REGLA DE VIGENCIA DE      *   40312
002800*                              PRESUPUESTOS SOLAPADOS            *
002900* 1998-09-30  JLPC  TIC-40361  AMPLIACION DE SIGLO, FECHAS A8    *   40361
003000* 1999-01-21  JLPC  TIC-40374  PRUEBAS Y2K SOBRE PERIODO REPORTE *   40374
003100* 2001-05-17  RMTZ  TIC-40520  SE AGREGA LINEA DE TOTALES FINAL  *   40520
003200* 2006-02-09  EEDR  TIC-40830  SE AGREGA PORCENTAJE DE PRESUP.   *   40830
003300* 2011-09-13  HCAJ  TIC-41100  AJUSTA CAPACIDAD TABLA CATEGORIAS *   41100
003400* 2017-04-27  EEDR  TIC-41330  SE REDONDEA PORCENTAJE A 4 DEC.   *   41330
003500*                              ANTES DE MULTIPLICAR POR 100      *
003600* 2024-06-11  RMTZ  TIC-41355  CORRIGE INTERCAMBIO EN LOS        *   41355
003700*                              ORDENAMIENTOS: WKS-IY NUNCA SE     *
003800*                              ASIGNABA Y EL MOVE DIRECCIONABA    *
003900*                              EL SUBINDICE 0; SE USA REGISTRO    *
004000*                              TEMPORAL POR TABLA EN SU LUGAR     *
004010* 2024-07-15  EEDR  TIC-41368  C01 HACE SALTO DE PAG.            *   41368
004020*                              REAL CADA 55 LINEAS; FILTRO       *
004030*                              DE CATEGORIA YA NO REUTILIZA      *
004040*                              GTO-CATEGORIA COMO SCRATCH        *   41368
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    GAREP01.
004400 AUTHOR.        ELDER ENRIQUE DE REY.
004500 INSTALLATION.  GASTOS-APP.
004600 DATE-WRITTEN.  14/08/1992.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO DEPARTAMENTO DE SISTEMAS.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT GACATM  ASSIGN TO GACATM
005600            ORGANIZATION  IS INDEXED
005700            ACCESS MODE   IS SEQUENTIAL
005800            RECORD KEY    IS CAT-LLAVE
005900            FILE STATUS   IS FS-GACATM
006000                             FSE-GACATM.
006100
006200     SELECT GAGTOM  ASSIGN TO GAGTOM
006300            ORGANIZATION  IS INDEXED
006400            ACCESS MODE   IS SEQUENTIAL
006500            RECORD KEY    IS GTO-LLAVE
006600            FILE STATUS   IS FS-GAGTOM
006700                             FSE-GAGTOM.
006800
006900     SELECT GAPRSM  ASSIGN TO GAPRSM
007000            ORGANIZATION  IS INDEXED
007100            ACCESS MODE   IS SEQUENTIAL
007200            RECORD KEY    IS PRS-LLAVE
007300            FILE STATUS   IS FS-GAPRSM
007400                             FSE-GAPRSM.
007500
007600     SELECT GAREPT  ASSIGN TO GAREPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-GAREPT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   CATALOGO DE CATEGORIAS DE GASTO
008600*   MAESTRO DE GASTOS YA CONTABILIZADOS
008700*   MAESTRO DE PRESUPUESTOS POR USUARIO Y CATEGORIA
008800*   REPORTE DE SALIDA, IMPRESION A 132 COLUMNAS
008900 FD  GACATM.
009000     COPY GACATM.
009100 FD  GAGTOM.
009200     COPY GAGTOM.
009300 FD  GAPRSM.
009400     COPY GAPRSM.
009500 FD  GAREPT.
009600 01  LINEA-GAREPT                 PIC X(132).
009700 WORKING-STORAGE SECTION.
009710     77  WKS-IX                  PIC 9(05) COMP VALUE ZEROES.
009720     77  WKS-RATIO               PIC S9(1)V9999 VALUE ZEROES.
009730     77  WKS-CATEGORIA-CHEQUEO   PIC 9(05) VALUE ZEROES.
009740     77  WKS-LINEAS-ESCRITAS     PIC 9(03) COMP VALUE ZEROES.
009750     77  WKS-MAX-LINEAS-PAGINA   PIC 9(03) COMP VALUE 55.
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01 WKS-FS-STATUS.
010200    02 FS-GACATM              PIC 9(02) VALUE ZEROES.
010300    02 FSE-GACATM.
010400       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700    02 FS-GAGTOM              PIC 9(02) VALUE ZEROES.
010800    02 FSE-GAGTOM.
010900       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011000       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011100       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011200    02 FS-GAPRSM              PIC 9(02) VALUE ZEROES.
011300    02 FSE-GAPRSM.
011400       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700    02 FS-GAREPT              PIC 9(02) VALUE ZEROES.
011800    02 PROGRAMA               PIC X(08) VALUE SPACES.
011900    02 ARCHIVO                PIC X(08) VALUE SPACES.
012000    02 ACCION                 PIC X(10) VALUE SPACES.
012100    02 LLAVE                  PIC X(32) VALUE SPACES.
012200******************************************************************
012300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012400******************************************************************
012500 01 WKS-FLAGS.
012600    02 WKS-FIN-GACATM         PIC 9(01) VALUE ZEROES.
012700       88 FIN-GACATM                    VALUE 1.
012800    02 WKS-FIN-GAGTOM         PIC 9(01) VALUE ZEROES.
012900       88 FIN-GAGTOM                    VALUE 1.
013000    02 WKS-FIN-GAPRSM         PIC 9(01) VALUE ZEROES.
013100       88 FIN-GAPRSM                    VALUE 1.
013200    02 WKS-EN-FILTRO          PIC 9(01) VALUE ZEROES.
013300       88 CATEGORIA-EN-FILTRO           VALUE 1.
013400    02 WKS-HUBO-CAMBIO        PIC 9(01) VALUE ZEROES.
013500       88 HUBO-CAMBIO                   VALUE 1.
013600
013700 01 WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.
013800 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013900    02 WKS-FP-ANIO            PIC 9(04).
014000    02 WKS-FP-MES             PIC 9(02).
014100    02 WKS-FP-DIA             PIC 9(02).
014200
014300*--> PARAMETROS DE CORRIDA, RECIBIDOS POR SYSIN
014400 01 WKS-PARM-REPORTE.
014500    02 WKS-PARM-USUARIO          PIC 9(05).
014600    02 WKS-PARM-FECHA-INICIO     PIC 9(08).
014700    02 WKS-PARM-FECHA-FIN        PIC 9(08).
014800    02 WKS-PARM-CANT-CATEG       PIC 9(02).
014900    02 WKS-PARM-CATEGORIAS OCCURS 10 TIMES
015000                                  PIC 9(05).
015100 01 WKS-PARM-FECHA-INICIO-R REDEFINES WKS-PARM-FECHA-INICIO.
015200    02 WKS-PFI-ANIO           PIC 9(04).
015300    02 WKS-PFI-MES            PIC 9(02).
015400    02 WKS-PFI-DIA            PIC 9(02).
015500
015700*============ AREAS TEMPORALES PARA INTERCAMBIO DE TABLAS =======
015800*--> TIC-41355: SE REEMPLAZA INDICE WKS-IY (NUNCA ASIGNADO) POR      41355
015900*--> REGISTROS TEMPORALES DE IGUAL LAYOUT QUE CADA TABLA A ORDENAR
016000 01 WKS-TEMP-CR-ENTRADA.
016100    02 WKS-TEMP-CR-NOMBRE     PIC X(20).
016200    02 WKS-TEMP-CR-GASTO      PIC S9(8)V99.
016300    02 WKS-TEMP-CR-PCT-TOTAL  PIC 9(03)V99.
016400    02 WKS-TEMP-CR-PRESUP     PIC S9(8)V99.
016500    02 WKS-TEMP-CR-PCT-PRESUP PIC 9(03)V99.
016600    02 FILLER                 PIC X(01).
016700 01 WKS-TEMP-DSEL-ENTRADA.
016800    02 WKS-TEMP-DSEL-FECHA    PIC 9(08).
016900    02 WKS-TEMP-DSEL-TOTAL    PIC S9(8)V99.
017000    02 FILLER                 PIC X(01).
017100 01 WKS-TEMP-TOPE-ENTRADA.
017200    02 WKS-TEMP-TOPE-ID        PIC 9(07).
017300    02 WKS-TEMP-TOPE-CATEGORIA PIC 9(05).
017400    02 WKS-TEMP-TOPE-MONTO     PIC S9(8)V99.
017500    02 WKS-TEMP-TOPE-FECHA     PIC 9(08).
017600    02 WKS-TEMP-TOPE-NOTA      PIC X(40).
017700    02 FILLER                  PIC X(01).
017800
017900*============ TOTALES GENERALES DEL REPORTE ====================
018000 01 WKS-TOTALES.
018100    02 WKS-TOTAL-GASTO        PIC S9(8)V99 VALUE ZEROES.
018200    02 WKS-TOTAL-PRESUP       PIC S9(8)V99 VALUE ZEROES.
018300    02 WKS-REMANENTE          PIC S9(9)V99 VALUE ZEROES.
018400    02 WKS-TOTAL-TRANSAC      PIC 9(05) COMP VALUE ZEROES.
018500 01 WKS-REMANENTE-R REDEFINES WKS-REMANENTE.
018600    02 WKS-REM-ENTERO         PIC S9(7).
018700    02 WKS-REM-DECIMAL        PIC 9(2).
018800
019100*============ TABLA DE CATEGORIAS EN MEMORIA ====================
019200 01 WKS-TOTAL-CATEGORIAS      PIC 9(05) COMP VALUE ZEROES.
019300 01 WKS-TABLA-CATEGORIAS.
019400    02 WKS-CAT-ENTRADA OCCURS 1 TO 9999
019500                        DEPENDING ON WKS-TOTAL-CATEGORIAS
019600                        ASCENDING KEY WKS-CAT-ID
019700                        INDEXED BY IDX-CAT.
019800       03 WKS-CAT-ID          PIC 9(05).
019900       03 WKS-CAT-NOMBRE      PIC X(20).
020000       03 WKS-CAT-TOT-GASTO   PIC S9(8)V99.
020100       03 WKS-CAT-TOT-PRESUP  PIC S9(8)V99.
020200
020300*============ GASTOS SELECCIONADOS DEL PERIODO ==================
020400 01 WKS-TOTAL-GASTOS-SEL      PIC 9(05) COMP VALUE ZEROES.
020500 01 WKS-TABLA-GASTOS-SEL.
020600    02 WKS-GSEL-ENTRADA OCCURS 1 TO 9999
020700                         DEPENDING ON WKS-TOTAL-GASTOS-SEL
020800                         INDEXED BY IDX-GSEL.
020900       03 WKS-GSEL-ID         PIC 9(07).
021000       03 WKS-GSEL-CATEGORIA  PIC 9(05).
021100       03 WKS-GSEL-MONTO      PIC S9(8)V99.
021200       03 WKS-GSEL-FECHA      PIC 9(08).
021300       03 WKS-GSEL-NOTA       PIC X(40).
021400
021500*============ DESGLOSE POR CATEGORIA (SOLO LAS CON MOVIMIENTO) ==
021600 01 WKS-TOTAL-CATEG-REP       PIC 9(05) COMP VALUE ZEROES.
021700 01 WKS-TABLA-CATEG-REP.
021800    02 WKS-CR-ENTRADA OCCURS 1 TO 9999
021900                       DEPENDING ON WKS-TOTAL-CATEG-REP
022000                       INDEXED BY IDX-CR.
022100       03 WKS-CR-NOMBRE       PIC X(20).
022200       03 WKS-CR-GASTO        PIC S9(8)V99.
022300       03 WKS-CR-PCT-TOTAL    PIC 9(03)V99.
022400       03 WKS-CR-PRESUP       PIC S9(8)V99.
022500       03 WKS-CR-PCT-PRESUP   PIC 9(03)V99.
022600
022700*============ DESGLOSE POR DIA ===================================
022800 01 WKS-TOTAL-DIAS-SEL        PIC 9(05) COMP VALUE ZEROES.
022900 01 WKS-TABLA-DIAS-SEL.
023000    02 WKS-DSEL-ENTRADA OCCURS 1 TO 366
023100                         DEPENDING ON WKS-TOTAL-DIAS-SEL
023200                         INDEXED BY IDX-DSEL.
023300       03 WKS-DSEL-FECHA      PIC 9(08).
023400       03 WKS-DSEL-TOTAL      PIC S9(8)V99.
023500
023600*============ TOPE-5 MAYORES GASTOS ==============================
023700 01 WKS-TOTAL-TOPE            PIC 9(05) COMP VALUE ZEROES.
023800 01 WKS-TABLA-TOPE.
023900    02 WKS-TOPE-ENTRADA OCCURS 1 TO 9999
024000                         DEPENDING ON WKS-TOTAL-TOPE
024100                         INDEXED BY IDX-TOPE.
024200       03 WKS-TOPE-ID         PIC 9(07).
024300       03 WKS-TOPE-CATEGORIA  PIC 9(05).
024400       03 WKS-TOPE-MONTO      PIC S9(8)V99.
024500       03 WKS-TOPE-FECHA      PIC 9(08).
024600       03 WKS-TOPE-NOTA       PIC X(40).
024700
024710*============ AREA DE IMPRESION CON CONTROL DE PAGINA ===========
024720 01 WKS-LINEA-IMPRESION       PIC X(132).
024730
024800 COPY GAREPT.
024900******************************************************************
025000 PROCEDURE DIVISION.
025100******************************************************************
025200*               S E C C I O N    P R I N C I P A L
025300******************************************************************
025400 000-PRINCIPAL SECTION.
025500     PERFORM 100-ABRIR-ARCHIVOS
025600     PERFORM 200-CARGA-CATEGORIAS-EN-MEMORIA
025700     PERFORM 300-SELECCIONA-GASTOS
025800     PERFORM 400-SELECCIONA-PRESUPUESTOS
025900     PERFORM 500-CALCULA-TOTALES
026000     PERFORM 550-CALCULA-POR-CATEGORIA
026100     PERFORM 560-CALCULA-POR-DIA
026200     PERFORM 570-DETERMINA-TOPE-5
026300     PERFORM 700-ESCRIBE-REPORTE
026400     PERFORM 900-CIERRA-ARCHIVOS
026500     STOP RUN.
026600 000-PRINCIPAL-E. EXIT.
026700
026800 100-ABRIR-ARCHIVOS SECTION.
026900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
027000     ACCEPT WKS-PARM-REPORTE  FROM SYSIN
027100     MOVE   'GAREP01' TO PROGRAMA
027200     OPEN INPUT  GACATM GAGTOM GAPRSM
027300          OUTPUT GAREPT
027400     IF FS-GACATM NOT EQUAL 0 AND 97
027500        MOVE 'OPEN'     TO ACCION
027600        MOVE SPACES     TO LLAVE
027700        MOVE 'GACATM'   TO ARCHIVO
027800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027900                              FS-GACATM, FSE-GACATM
028000        DISPLAY '>>> ERROR AL ABRIR GACATM, STATUS: ' FS-GACATM
028100                UPON CONSOLE
028200        MOVE 91 TO RETURN-CODE
028300        STOP RUN
028400     END-IF
028500     IF FS-GAGTOM NOT EQUAL 0 AND 97
028600        MOVE 'OPEN'     TO ACCION
028700        MOVE SPACES     TO LLAVE
028800        MOVE 'GAGTOM'   TO ARCHIVO
028900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029000                              FS-GAGTOM, FSE-GAGTOM
029100        DISPLAY '>>> ERROR AL ABRIR GAGTOM, STATUS: ' FS-GAGTOM
029200                UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF
029600     IF FS-GAPRSM NOT EQUAL 0 AND 97
029700        MOVE 'OPEN'     TO ACCION
029800        MOVE SPACES     TO LLAVE
029900        MOVE 'GAPRSM'   TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-GAPRSM, FSE-GAPRSM
030200        DISPLAY '>>> ERROR AL ABRIR GAPRSM, STATUS: ' FS-GAPRSM
030300                UPON CONSOLE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-GAREPT NOT EQUAL 0
030800        DISPLAY '>>> ERROR AL ABRIR GAREPT, STATUS: ' FS-GAREPT
030900                UPON CONSOLE
031000        MOVE 91 TO RETURN-CODE
031100        STOP RUN
031200     END-IF.
031300 100-ABRIR-ARCHIVOS-E. EXIT.
031400
031500******************************************************************
031600*     C A R G A   D E   C A T E G O R I A S   E N   M E M        *
031700******************************************************************
031800 200-CARGA-CATEGORIAS-EN-MEMORIA SECTION.
031900     PERFORM 210-LEE-GACATM
032000     PERFORM 220-AGREGA-CATEGORIA-A-TABLA UNTIL FIN-GACATM.
032100 200-CARGA-CATEGORIAS-EN-MEMORIA-E. EXIT.
032200
032300 210-LEE-GACATM SECTION.
032400     READ GACATM NEXT RECORD
032500       AT END
032600          MOVE 1 TO WKS-FIN-GACATM
032700     END-READ.
032800 210-LEE-GACATM-E. EXIT.
032900
033000 220-AGREGA-CATEGORIA-A-TABLA SECTION.
033100     ADD 1 TO WKS-TOTAL-CATEGORIAS
033200     MOVE CAT-ID      TO WKS-CAT-ID(WKS-TOTAL-CATEGORIAS)
033300     MOVE CAT-NOMBRE  TO WKS-CAT-NOMBRE(WKS-TOTAL-CATEGORIAS)
033400     MOVE ZEROES      TO WKS-CAT-TOT-GASTO(WKS-TOTAL-CATEGORIAS)
033500     MOVE ZEROES      TO WKS-CAT-TOT-PRESUP(WKS-TOTAL-CATEGORIAS)
033600     PERFORM 210-LEE-GACATM.
033700 220-AGREGA-CATEGORIA-A-TABLA-E. EXIT.
033800
033900******************************************************************
034000*             S E L E C C I O N   D E   G A S T O S              *
034100******************************************************************
034200 300-SELECCIONA-GASTOS SECTION.
034300     PERFORM 310-LEE-GAGTOM
034400     PERFORM 315-EVALUA-UN-GASTO UNTIL FIN-GAGTOM.
034500 300-SELECCIONA-GASTOS-E. EXIT.
034600
034700 310-LEE-GAGTOM SECTION.
034800     READ GAGTOM NEXT RECORD
034900       AT END
035000          MOVE 1 TO WKS-FIN-GAGTOM
035100     END-READ.
035200 310-LEE-GAGTOM-E. EXIT.
035300
035400 315-EVALUA-UN-GASTO SECTION.
035500     IF GTO-USUARIO = WKS-PARM-USUARIO
035600        AND GTO-FECHA NOT < WKS-PARM-FECHA-INICIO
035700        AND GTO-FECHA NOT > WKS-PARM-FECHA-FIN
035710        MOVE GTO-CATEGORIA TO WKS-CATEGORIA-CHEQUEO
035800        PERFORM 320-VERIFICA-FILTRO-CATEGORIA
035900        IF CATEGORIA-EN-FILTRO
036000           PERFORM 330-ACUMULA-GASTO-SELECCIONADO
036100        END-IF
036200     END-IF
036300     PERFORM 310-LEE-GAGTOM.
036400 315-EVALUA-UN-GASTO-E. EXIT.
036500
036600 320-VERIFICA-FILTRO-CATEGORIA SECTION.
036700     MOVE 1 TO WKS-EN-FILTRO
036800     IF WKS-PARM-CANT-CATEG > ZEROES
036900        MOVE 0 TO WKS-EN-FILTRO
037000        PERFORM 325-COMPARA-CATEGORIA-FILTRO
037100                VARYING WKS-IX FROM 1 BY 1
037200                UNTIL WKS-IX > WKS-PARM-CANT-CATEG
037300     END-IF.
037400 320-VERIFICA-FILTRO-CATEGORIA-E. EXIT.
037500
037600 325-COMPARA-CATEGORIA-FILTRO SECTION.
037700     IF WKS-PARM-CATEGORIAS(WKS-IX) = WKS-CATEGORIA-CHEQUEO
037800        MOVE 1 TO WKS-EN-FILTRO
037900     END-IF.
038000 325-COMPARA-CATEGORIA-FILTRO-E. EXIT.
038100
038200 330-ACUMULA-GASTO-SELECCIONADO SECTION.
038300     ADD 1 TO WKS-TOTAL-GASTOS-SEL
038400     MOVE GTO-ID        TO WKS-GSEL-ID(WKS-TOTAL-GASTOS-SEL)
038500     MOVE GTO-CATEGORIA TO
038600                        WKS-GSEL-CATEGORIA(WKS-TOTAL-GASTOS-SEL)
038700     MOVE GTO-MONTO     TO WKS-GSEL-MONTO(WKS-TOTAL-GASTOS-SEL)
038800     MOVE GTO-FECHA     TO WKS-GSEL-FECHA(WKS-TOTAL-GASTOS-SEL)
038900     MOVE GTO-NOTA      TO WKS-GSEL-NOTA(WKS-TOTAL-GASTOS-SEL)
039000     ADD GTO-MONTO      TO WKS-TOTAL-GASTO
039100     ADD 1              TO WKS-TOTAL-TRANSAC
039200     PERFORM 340-ACUMULA-GASTO-EN-CATEGORIA
039300     PERFORM 350-ACUMULA-GASTO-EN-DIA.
039400 330-ACUMULA-GASTO-SELECCIONADO-E. EXIT.
039500
039600 340-ACUMULA-GASTO-EN-CATEGORIA SECTION.
039700     SET IDX-CAT TO 1
039800     SEARCH ALL WKS-CAT-ENTRADA
039900          AT END
040000             DISPLAY '>>> CATEGORIA DE GASTO NO CATALOGADA: '
040100                      GTO-CATEGORIA UPON CONSOLE
040200          WHEN WKS-CAT-ID(IDX-CAT) = GTO-CATEGORIA
040300             ADD GTO-MONTO TO WKS-CAT-TOT-GASTO(IDX-CAT)
040400     END-SEARCH.
040500 340-ACUMULA-GASTO-EN-CATEGORIA-E. EXIT.
040600
040700 350-ACUMULA-GASTO-EN-DIA SECTION.
040800     MOVE 0 TO WKS-HUBO-CAMBIO
040900     PERFORM 355-COMPARA-UN-DIA VARYING WKS-IX FROM 1 BY 1
041000             UNTIL WKS-IX > WKS-TOTAL-DIAS-SEL
041100     IF NOT HUBO-CAMBIO
041200        ADD 1 TO WKS-TOTAL-DIAS-SEL
041300        MOVE GTO-FECHA TO WKS-DSEL-FECHA(WKS-TOTAL-DIAS-SEL)
041400        MOVE GTO-MONTO TO WKS-DSEL-TOTAL(WKS-TOTAL-DIAS-SEL)
041500     END-IF.
041600 350-ACUMULA-GASTO-EN-DIA-E. EXIT.
041700
041800 355-COMPARA-UN-DIA SECTION.
041900     IF WKS-DSEL-FECHA(WKS-IX) = GTO-FECHA
042000        ADD GTO-MONTO TO WKS-DSEL-TOTAL(WKS-IX)
042100        MOVE 1 TO WKS-HUBO-CAMBIO
042200     END-IF.
042300 355-COMPARA-UN-DIA-E. EXIT.
042400
042500******************************************************************
042600*          S E L E C C I O N   D E   P R E S U P U E S T O S     *
042700******************************************************************
042800 400-SELECCIONA-PRESUPUESTOS SECTION.
042900     PERFORM 410-LEE-GAPRSM
043000     PERFORM 415-EVALUA-UN-PRESUPUESTO UNTIL FIN-GAPRSM.
043100 400-SELECCIONA-PRESUPUESTOS-E. EXIT.
043200
043300 410-LEE-GAPRSM SECTION.
043400     READ GAPRSM NEXT RECORD
043500       AT END
043600          MOVE 1 TO WKS-FIN-GAPRSM
043700     END-READ.
043800 410-LEE-GAPRSM-E. EXIT.
043900
044000 415-EVALUA-UN-PRESUPUESTO SECTION.
044100     IF PRS-USUARIO = WKS-PARM-USUARIO
044200        AND PRS-INICIO NOT > WKS-PARM-FECHA-FIN
044300        AND PRS-FIN    NOT < WKS-PARM-FECHA-INICIO
044400        MOVE PRS-CATEGORIA TO WKS-CATEGORIA-CHEQUEO
044500        PERFORM 320-VERIFICA-FILTRO-CATEGORIA
044600        IF CATEGORIA-EN-FILTRO
044700           ADD PRS-MONTO TO WKS-TOTAL-PRESUP
044800           PERFORM 420-ACUMULA-PRESUP-EN-CATEGORIA
044900        END-IF
045000     END-IF
045100     PERFORM 410-LEE-GAPRSM.
045200 415-EVALUA-UN-PRESUPUESTO-E. EXIT.
045300
045400 420-ACUMULA-PRESUP-EN-CATEGORIA SECTION.
045500     SET IDX-CAT TO 1
045600     SEARCH ALL WKS-CAT-ENTRADA
045700          AT END
045800             DISPLAY '>>> CATEGORIA PRESUP NO CATALOGADA: '
045900                      PRS-CATEGORIA UPON CONSOLE
046000          WHEN WKS-CAT-ID(IDX-CAT) = PRS-CATEGORIA
046100             ADD PRS-MONTO TO WKS-CAT-TOT-PRESUP(IDX-CAT)
046200     END-SEARCH.
046300 420-ACUMULA-PRESUP-EN-CATEGORIA-E. EXIT.
046400
046500******************************************************************
046600*                   C A L C U L O   D E   T O T A L E S          *
046700******************************************************************
046800 500-CALCULA-TOTALES SECTION.
046900     COMPUTE WKS-REMANENTE = WKS-TOTAL-PRESUP - WKS-TOTAL-GASTO.
047000 500-CALCULA-TOTALES-E. EXIT.
047100
047200******************************************************************
047300*              D E S G L O S E   P O R   C A T E G O R I A       *
047400******************************************************************
047500 550-CALCULA-POR-CATEGORIA SECTION.
047600     PERFORM 548-EVALUA-UNA-CATEGORIA VARYING WKS-IX FROM 1 BY 1
047700             UNTIL WKS-IX > WKS-TOTAL-CATEGORIAS
047800     PERFORM 551-ORDENA-CATEG.
047900 550-CALCULA-POR-CATEGORIA-E. EXIT.
048000
048100 548-EVALUA-UNA-CATEGORIA SECTION.
048200     IF WKS-CAT-TOT-GASTO(WKS-IX) NOT = ZEROES
048300        OR WKS-CAT-TOT-PRESUP(WKS-IX) NOT = ZEROES
048400        ADD 1 TO WKS-TOTAL-CATEG-REP
048500        MOVE WKS-CAT-NOMBRE(WKS-IX) TO
048600                 WKS-CR-NOMBRE(WKS-TOTAL-CATEG-REP)
048700        MOVE WKS-CAT-TOT-GASTO(WKS-IX) TO
048800                 WKS-CR-GASTO(WKS-TOTAL-CATEG-REP)
048900        MOVE WKS-CAT-TOT-PRESUP(WKS-IX) TO
049000                 WKS-CR-PRESUP(WKS-TOTAL-CATEG-REP)
049100        PERFORM 552-CALCULA-PORCENTAJES-CATEG
049200     END-IF.
049300 548-EVALUA-UNA-CATEGORIA-E. EXIT.
049400
049500 552-CALCULA-PORCENTAJES-CATEG SECTION.
049600*--> PORCENTAJE DEL TOTAL DE GASTOS
049700     IF WKS-TOTAL-GASTO = ZEROES
049800        MOVE ZEROES TO WKS-CR-PCT-TOTAL(WKS-TOTAL-CATEG-REP)
049900     ELSE
050000        COMPUTE WKS-RATIO ROUNDED =
050100             WKS-CR-GASTO(WKS-TOTAL-CATEG-REP) / WKS-TOTAL-GASTO
050200        COMPUTE WKS-CR-PCT-TOTAL(WKS-TOTAL-CATEG-REP) =
050300                WKS-RATIO * 100
050400     END-IF
050500*--> PORCENTAJE DE PRESUPUESTO UTILIZADO
050600     IF WKS-CR-PRESUP(WKS-TOTAL-CATEG-REP) = ZEROES
050700        IF WKS-CR-GASTO(WKS-TOTAL-CATEG-REP) > ZEROES
050800           MOVE 100.00 TO WKS-CR-PCT-PRESUP(WKS-TOTAL-CATEG-REP)
050900        ELSE
051000           MOVE ZEROES TO WKS-CR-PCT-PRESUP(WKS-TOTAL-CATEG-REP)
051100        END-IF
051200     ELSE
051300        COMPUTE WKS-RATIO ROUNDED =
051400                WKS-CR-GASTO(WKS-TOTAL-CATEG-REP) /
051500                WKS-CR-PRESUP(WKS-TOTAL-CATEG-REP)
051600        COMPUTE WKS-CR-PCT-PRESUP(WKS-TOTAL-CATEG-REP) =
051700                WKS-RATIO * 100
051800     END-IF.
051900 552-CALCULA-PORCENTAJES-CATEG-E. EXIT.
052000
052100*--> ORDENA LAS LINEAS DE CATEGORIA POR GASTO DESCENDENTE
052200 551-ORDENA-CATEG SECTION.
052300     MOVE 1 TO WKS-HUBO-CAMBIO
052400     PERFORM 554-UNA-PASADA-CATEG UNTIL NOT HUBO-CAMBIO.
052500 551-ORDENA-CATEG-E. EXIT.
052600
052700 554-UNA-PASADA-CATEG SECTION.
052800     MOVE 0 TO WKS-HUBO-CAMBIO
052900     PERFORM 555-COMPARA-UN-PAR-CATEG VARYING WKS-IX FROM 1 BY 1
053000             UNTIL WKS-IX > WKS-TOTAL-CATEG-REP - 1.
053100 554-UNA-PASADA-CATEG-E. EXIT.
053200
053300 555-COMPARA-UN-PAR-CATEG SECTION.
053400     IF WKS-CR-GASTO(WKS-IX) < WKS-CR-GASTO(WKS-IX + 1)
053500        PERFORM 553-INTERCAMBIA-CATEG
053600        MOVE 1 TO WKS-HUBO-CAMBIO
053700     END-IF.
053800 555-COMPARA-UN-PAR-CATEG-E. EXIT.
053900
054000 553-INTERCAMBIA-CATEG SECTION.
054100     MOVE WKS-CR-ENTRADA(WKS-IX)       TO WKS-TEMP-CR-ENTRADA
054200*--> TIC-41355: INTERCAMBIO VIA REGISTRO TEMPORAL, YA NO WKS-IY      41355
054300     MOVE WKS-CR-ENTRADA(WKS-IX + 1)   TO WKS-CR-ENTRADA(WKS-IX)
054400     MOVE WKS-TEMP-CR-ENTRADA          TO
054500                                   WKS-CR-ENTRADA(WKS-IX + 1).
054600 553-INTERCAMBIA-CATEG-E. EXIT.
054700
054800******************************************************************
054900*                   D E S G L O S E   P O R   D I A              *
055000******************************************************************
055100 560-CALCULA-POR-DIA SECTION.
055200     PERFORM 561-ORDENA-DIA.
055300 560-CALCULA-POR-DIA-E. EXIT.
055400
055500*--> ORDENA LOS DIAS ASCENDENTE POR FECHA
055600 561-ORDENA-DIA SECTION.
055700     MOVE 1 TO WKS-HUBO-CAMBIO
055800     PERFORM 564-UNA-PASADA-DIA UNTIL NOT HUBO-CAMBIO.
055900 561-ORDENA-DIA-E. EXIT.
056000
056100 564-UNA-PASADA-DIA SECTION.
056200     MOVE 0 TO WKS-HUBO-CAMBIO
056300     PERFORM 565-COMPARA-UN-PAR-DIA VARYING WKS-IX FROM 1 BY 1
056400             UNTIL WKS-IX > WKS-TOTAL-DIAS-SEL - 1.
056500 564-UNA-PASADA-DIA-E. EXIT.
056600
056700 565-COMPARA-UN-PAR-DIA SECTION.
056800     IF WKS-DSEL-FECHA(WKS-IX) > WKS-DSEL-FECHA(WKS-IX + 1)
056900        PERFORM 562-INTERCAMBIA-DIA
057000        MOVE 1 TO WKS-HUBO-CAMBIO
057100     END-IF.
057200 565-COMPARA-UN-PAR-DIA-E. EXIT.
057300
057400 562-INTERCAMBIA-DIA SECTION.
057500*--> TIC-41355: INTERCAMBIO VIA REGISTRO TEMPORAL, YA NO WKS-IY      41355
057600     MOVE WKS-DSEL-ENTRADA(WKS-IX)     TO WKS-TEMP-DSEL-ENTRADA
057700     MOVE WKS-DSEL-ENTRADA(WKS-IX + 1) TO WKS-DSEL-ENTRADA(WKS-IX)
057800     MOVE WKS-TEMP-DSEL-ENTRADA        TO
057900                                   WKS-DSEL-ENTRADA(WKS-IX + 1).
058000 562-INTERCAMBIA-DIA-E. EXIT.
058100
058200******************************************************************
058300*                T O P E   5   M A Y O R E S   G A S T O S       *
058400******************************************************************
058500 570-DETERMINA-TOPE-5 SECTION.
058600     MOVE 0 TO WKS-TOTAL-TOPE
058700     PERFORM 575-COPIA-UN-GASTO-A-TOPE VARYING WKS-IX FROM 1 BY 1
058800             UNTIL WKS-IX > WKS-TOTAL-GASTOS-SEL
058900     PERFORM 571-ORDENA-TOPE
059000     IF WKS-TOTAL-TOPE > 5
059100        MOVE 5 TO WKS-TOTAL-TOPE
059200     END-IF.
059300 570-DETERMINA-TOPE-5-E. EXIT.
059400
059500 575-COPIA-UN-GASTO-A-TOPE SECTION.
059600     ADD 1 TO WKS-TOTAL-TOPE
059700     MOVE WKS-GSEL-ID(WKS-IX)        TO
059800                              WKS-TOPE-ID(WKS-TOTAL-TOPE)
059900     MOVE WKS-GSEL-CATEGORIA(WKS-IX) TO
060000                              WKS-TOPE-CATEGORIA(WKS-TOTAL-TOPE)
060100     MOVE WKS-GSEL-MONTO(WKS-IX)     TO
060200                              WKS-TOPE-MONTO(WKS-TOTAL-TOPE)
060300     MOVE WKS-GSEL-FECHA(WKS-IX)     TO
060400                              WKS-TOPE-FECHA(WKS-TOTAL-TOPE)
060500     MOVE WKS-GSEL-NOTA(WKS-IX)      TO
060600                              WKS-TOPE-NOTA(WKS-TOTAL-TOPE).
060700 575-COPIA-UN-GASTO-A-TOPE-E. EXIT.
060800
060900*--> ORDENA LOS GASTOS SELECCIONADOS POR MONTO DESCENDENTE
061000 571-ORDENA-TOPE SECTION.
061100     MOVE 1 TO WKS-HUBO-CAMBIO
061200     PERFORM 576-UNA-PASADA-TOPE UNTIL NOT HUBO-CAMBIO.
061300 571-ORDENA-TOPE-E. EXIT.
061400
061500 576-UNA-PASADA-TOPE SECTION.
061600     MOVE 0 TO WKS-HUBO-CAMBIO
061700     PERFORM 577-COMPARA-UN-PAR-TOPE VARYING WKS-IX FROM 1 BY 1
061800             UNTIL WKS-IX > WKS-TOTAL-TOPE - 1.
061900 576-UNA-PASADA-TOPE-E. EXIT.
062000
062100 577-COMPARA-UN-PAR-TOPE SECTION.
062200     IF WKS-TOPE-MONTO(WKS-IX) < WKS-TOPE-MONTO(WKS-IX + 1)
062300        PERFORM 572-INTERCAMBIA-TOPE
062400        MOVE 1 TO WKS-HUBO-CAMBIO
062500     END-IF.
062600 577-COMPARA-UN-PAR-TOPE-E. EXIT.
062700
062800 572-INTERCAMBIA-TOPE SECTION.
062900*--> TIC-41355: INTERCAMBIO VIA REGISTRO TEMPORAL, YA NO WKS-IY      41355
063000     MOVE WKS-TOPE-ENTRADA(WKS-IX)     TO WKS-TEMP-TOPE-ENTRADA
063100     MOVE WKS-TOPE-ENTRADA(WKS-IX + 1) TO WKS-TOPE-ENTRADA(WKS-IX)
063200     MOVE WKS-TEMP-TOPE-ENTRADA        TO
063300                                   WKS-TOPE-ENTRADA(WKS-IX + 1).
063400 572-INTERCAMBIA-TOPE-E. EXIT.
063500
063600******************************************************************
063700*                   E S C R I T U R A   D E L   R E P O R T E    *
063800******************************************************************
063900 700-ESCRIBE-REPORTE SECTION.
064000     MOVE WKS-PARM-USUARIO      TO REP-ENC-USUARIO
064010     MOVE WKS-PARM-FECHA-INICIO TO REP-ENC-FEC-INICIO
064020     MOVE WKS-PARM-FECHA-FIN    TO REP-ENC-FEC-FIN
064030     PERFORM 720-IMPRIME-ENCABEZADO-PAGINA
064600
064700     MOVE WKS-TOTAL-PRESUP      TO REP-RES-PRESUPUESTO
064800     MOVE WKS-TOTAL-GASTO       TO REP-RES-GASTO
064900     MOVE WKS-REMANENTE         TO REP-RES-RESTANTE
065000     MOVE WKS-TOTAL-TRANSAC     TO REP-RES-TRANSACCIONES
065010     MOVE WS-REP-RESUMEN        TO WKS-LINEA-IMPRESION
065020     PERFORM 704-IMPRIME-LINEA
065030     MOVE WS-REP-SEPARADOR      TO WKS-LINEA-IMPRESION
065040     PERFORM 704-IMPRIME-LINEA
065300
065400     MOVE WS-REP-ENCAB-CATEG    TO WKS-LINEA-IMPRESION
065410     PERFORM 704-IMPRIME-LINEA
065500     PERFORM 701-ESCRIBE-UNA-CATEGORIA VARYING WKS-IX FROM 1 BY 1
065600             UNTIL WKS-IX > WKS-TOTAL-CATEG-REP
065610     MOVE WS-REP-SEPARADOR      TO WKS-LINEA-IMPRESION
065620     PERFORM 704-IMPRIME-LINEA
065800
065900     MOVE WS-REP-ENCAB-DIA      TO WKS-LINEA-IMPRESION
065910     PERFORM 704-IMPRIME-LINEA
066000     PERFORM 702-ESCRIBE-UN-DIA VARYING WKS-IX FROM 1 BY 1
066100             UNTIL WKS-IX > WKS-TOTAL-DIAS-SEL
066110     MOVE WS-REP-SEPARADOR      TO WKS-LINEA-IMPRESION
066120     PERFORM 704-IMPRIME-LINEA
066300
066400     MOVE WS-REP-ENCAB-TOPE     TO WKS-LINEA-IMPRESION
066410     PERFORM 704-IMPRIME-LINEA
066500     PERFORM 703-ESCRIBE-UN-TOPE VARYING WKS-IX FROM 1 BY 1
066600             UNTIL WKS-IX > WKS-TOTAL-TOPE
066610     MOVE WS-REP-SEPARADOR      TO WKS-LINEA-IMPRESION
066620     PERFORM 704-IMPRIME-LINEA
066800
066900     MOVE WKS-TOTAL-GASTO       TO REP-TOT-GASTO
067000     MOVE WKS-TOTAL-TRANSAC     TO REP-TOT-TRANSACCIONES
067010     MOVE WS-REP-TOTAL-FINAL    TO WKS-LINEA-IMPRESION
067020     PERFORM 704-IMPRIME-LINEA.
067200 700-ESCRIBE-REPORTE-E. EXIT.
067300
067400 701-ESCRIBE-UNA-CATEGORIA SECTION.
067500     MOVE WKS-CR-NOMBRE(WKS-IX)     TO REP-CAT-NOMBRE
067600     MOVE WKS-CR-GASTO(WKS-IX)      TO REP-CAT-GASTADO
067700     MOVE WKS-CR-PCT-TOTAL(WKS-IX)  TO REP-CAT-PCT-TOTAL
067800     MOVE WKS-CR-PRESUP(WKS-IX)     TO REP-CAT-PRESUPUESTO
067900     MOVE WKS-CR-PCT-PRESUP(WKS-IX) TO REP-CAT-PCT-PRESUP
067910     MOVE WS-REP-DET-CATEGORIA      TO WKS-LINEA-IMPRESION
068000     PERFORM 704-IMPRIME-LINEA.
068100 701-ESCRIBE-UNA-CATEGORIA-E. EXIT.
068200
068300 702-ESCRIBE-UN-DIA SECTION.
068400     MOVE WKS-DSEL-FECHA(WKS-IX) TO REP-DIA-FECHA
068500     MOVE WKS-DSEL-TOTAL(WKS-IX) TO REP-DIA-TOTAL
068510     MOVE WS-REP-DET-DIA         TO WKS-LINEA-IMPRESION
068600     PERFORM 704-IMPRIME-LINEA.
068700 702-ESCRIBE-UN-DIA-E. EXIT.
068800
068900 703-ESCRIBE-UN-TOPE SECTION.
069000     MOVE WKS-TOPE-ID(WKS-IX)       TO REP-TOP-ID
069100     MOVE WKS-TOPE-FECHA(WKS-IX)    TO REP-TOP-FECHA
069200     PERFORM 710-BUSCA-NOMBRE-CATEGORIA
069300     MOVE WKS-TOPE-MONTO(WKS-IX)    TO REP-TOP-MONTO
069400     MOVE WKS-TOPE-NOTA(WKS-IX)     TO REP-TOP-NOTA
069410     MOVE WS-REP-DET-TOPE           TO WKS-LINEA-IMPRESION
069500     PERFORM 704-IMPRIME-LINEA.
069600 703-ESCRIBE-UN-TOPE-E. EXIT.
069610
069620******************************************************************
069630*          C O N T R O L   D E   S A L T O   D E   P A G I N A   *
069640******************************************************************
069650*--> TIC-41368: EMITE CADA LINEA DEL REPORTE, SALTANDO A UNA        41368
069660*--> NUEVA PAGINA (CON ENCABEZADO REPETIDO) AL LLEGAR AL MAXIMO
069670*--> DE LINEAS POR PAGINA
069680 704-IMPRIME-LINEA SECTION.
069690     IF WKS-LINEAS-ESCRITAS NOT < WKS-MAX-LINEAS-PAGINA
069700        PERFORM 705-SALTA-PAGINA
069710     END-IF
069720     WRITE LINEA-GAREPT FROM WKS-LINEA-IMPRESION
069730     ADD 1 TO WKS-LINEAS-ESCRITAS.
069740 704-IMPRIME-LINEA-E. EXIT.
069750
069760 705-SALTA-PAGINA SECTION.
069770     PERFORM 720-IMPRIME-ENCABEZADO-PAGINA.
069780 705-SALTA-PAGINA-E. EXIT.
069790
069800 720-IMPRIME-ENCABEZADO-PAGINA SECTION.
069810     WRITE LINEA-GAREPT FROM WS-REP-ENCABEZADO-1
069820             AFTER ADVANCING C01
069830     WRITE LINEA-GAREPT FROM WS-REP-ENCABEZADO-2
069840     WRITE LINEA-GAREPT FROM WS-REP-SEPARADOR
069850     MOVE 3 TO WKS-LINEAS-ESCRITAS.
069860 720-IMPRIME-ENCABEZADO-PAGINA-E. EXIT.
069870
069880 710-BUSCA-NOMBRE-CATEGORIA SECTION.
069900     SET IDX-CAT TO 1
070000     MOVE SPACES TO REP-TOP-CATEGORIA
070100     SEARCH ALL WKS-CAT-ENTRADA
070200          AT END
070300             MOVE 'CATEGORIA DESCONOCIDA' TO REP-TOP-CATEGORIA
070400          WHEN WKS-CAT-ID(IDX-CAT) = WKS-TOPE-CATEGORIA(WKS-IX)
070500             MOVE WKS-CAT-NOMBRE(IDX-CAT) TO REP-TOP-CATEGORIA
070600     END-SEARCH.
070700 710-BUSCA-NOMBRE-CATEGORIA-E. EXIT.
070800
070900 900-CIERRA-ARCHIVOS SECTION.
071000     CLOSE GACATM GAGTOM GAPRSM GAREPT.
071100 900-CIERRA-ARCHIVOS-E. EXIT.
