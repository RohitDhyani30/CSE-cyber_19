000100******************************************************************
000200* COPY        : GAGTOM                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE GASTOS, UN REGISTRO POR   *
000500*             : GASTO YA CONTABILIZADO CONTRA LA BILLETERA DE   *
000600*             : UN USUARIO.  SE ACTUALIZA CON ALTA/AJUSTE/BAJA. *
000700* ARCHIVO     : GAGTOM (INDEXADO, LLAVE GTO-ID)                 *
000800******************************************************************
000900* 2024-01-15  EEDR  TIC-40112  CREACION DEL LAYOUT ORIGINAL      *   40112
001000* 2024-09-20  EEDR  TIC-41007  SE AMPLIA GTO-NOTA A X(40)        *   41007
001100******************************************************************
001200 01  REG-GAGTOM.
001300     05  GTO-LLAVE.
001400         10  GTO-ID                    PIC 9(07).
001500     05  GTO-USUARIO                   PIC 9(05).
001600     05  GTO-CATEGORIA                 PIC 9(05).
001700     05  GTO-MONTO                     PIC S9(8)V99.
001800     05  GTO-FECHA                     PIC 9(08).
001900     05  GTO-NOTA                      PIC X(40).
