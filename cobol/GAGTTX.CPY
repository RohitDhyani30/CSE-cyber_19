000100******************************************************************
000200* COPY        : GAGTTX                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE MOVIMIENTO DE GASTO   *
000500*             : QUE LLEGA POR EL ARCHIVO DE TRANSACCIONES.      *
000600*             : GTT-ACCION DEFINE SI ES ALTA, AJUSTE, BAJA O    *
000700*             : FIJACION DE SALDO DE BILLETERA.                 *
000800* ARCHIVO     : GAGTTX (SECUENCIAL, SOLO ENTRADA)                *
000900******************************************************************
001000* 2024-01-20  EEDR  TIC-40140  CREACION DEL LAYOUT ORIGINAL      *   40140
001100* 2024-02-02  EEDR  TIC-40151  SE AGREGA ACCION 'F' DE FIJA-SALDO*   40151
001200******************************************************************
001300 01  REG-GAGTTX.
001400     05  GTT-ACCION                    PIC X(01).
001500         88  GTT-ES-ALTA                         VALUE 'A'.
001600         88  GTT-ES-AJUSTE                       VALUE 'J'.
001700         88  GTT-ES-BAJA                         VALUE 'B'.
001800         88  GTT-ES-FIJA-SALDO                   VALUE 'F'.
001900     05  GTT-ID                        PIC 9(07).
002000     05  GTT-USUARIO                   PIC 9(05).
002100     05  GTT-CATEGORIA                 PIC 9(05).
002200     05  GTT-MONTO                     PIC S9(8)V99.
002300     05  GTT-FECHA                     PIC 9(08).
002400     05  GTT-NOTA                      PIC X(40).
