000100******************************************************************
000200* COPY        : GAPRTX                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE CREACION DE           *
000500*             : PRESUPUESTO QUE LLEGA POR EL ARCHIVO DE         *
000600*             : TRANSACCIONES DE PRESUPUESTO.                   *
000700* ARCHIVO     : GAPRTX (SECUENCIAL, SOLO ENTRADA)                *
000800******************************************************************
000900* 2024-01-22  EEDR  TIC-40141  CREACION DEL LAYOUT ORIGINAL      *   40141
001000******************************************************************
001100 01  REG-GAPRTX.
001200     05  PRT-USUARIO                   PIC 9(05).
001300     05  PRT-CATEGORIA                 PIC 9(05).
001400     05  PRT-MONTO                     PIC S9(8)V99.
001500     05  PRT-INICIO                    PIC 9(08).
001600     05  PRT-FIN                       PIC 9(08).
