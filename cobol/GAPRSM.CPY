000100******************************************************************
000200* COPY        : GAPRSM                                          *
000300* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PRESUPUESTOS, UN REGISTRO *
000500*             : POR PRESUPUESTO DE UN USUARIO EN UNA CATEGORIA  *
000600*             : CON VIGENCIA ENTRE PRS-INICIO Y PRS-FIN.        *
000700* ARCHIVO     : GAPRSM (INDEXADO, LLAVE PRS-ID)                 *
000800******************************************************************
000900* 2024-01-15  EEDR  TIC-40112  CREACION DEL LAYOUT ORIGINAL      *   40112
001000******************************************************************
001100 01  REG-GAPRSM.
001200     05  PRS-LLAVE.
001300         10  PRS-ID                    PIC 9(05).
001400     05  PRS-USUARIO                   PIC 9(05).
001500     05  PRS-CATEGORIA                 PIC 9(05).
001600     05  PRS-MONTO                     PIC S9(8)V99.
001700     05  PRS-INICIO                    PIC 9(08).
001800     05  PRS-FIN                       PIC 9(08).
001900     05  FILLER                        PIC X(04).
