000100******************************************************************
000200* FECHA       : 15/01/2024                                       *
000300* PROGRAMADOR : ELDER ENRIQUE DE REY (EEDR)                      *
000400* APLICACION  : BILLETERA DE GASTOS PERSONALES                  *
000500* PROGRAMA    : GABUD01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EN MEMORIA LOS PRESUPUESTOS EXISTENTES DE  *
000800*             : CADA USUARIO Y VALIDA LAS SOLICITUDES DE NUEVO   *
000900*             : PRESUPUESTO QUE LLEGAN POR EL ARCHIVO DE         *
001000*             : TRANSACCIONES, RECHAZANDO LAS QUE EXCEDAN EL     *
001100*             : SALDO DISPONIBLE EN LA BILLETERA DEL USUARIO.    *
001200* ARCHIVOS    : GAUSRM=C, GAPRSM=A/E, GAPRTX=E                   *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400* INSTALADO   : 15/01/2024                                       *
001500* BPM/RATIONAL: 240112                                           *
001600* NOMBRE      : VALIDACION DE PRESUPUESTOS CONTRA BILLETERA      *
001700* DESCRIPCION : BATCH DIARIO DE PRESUPUESTOS                     *
001800******************************************************************
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 1991-06-04  EEDR  TIC-40112  VERSION ORIGINAL DEL PROGRAMA     *   40112
002200* 1991-06-18  EEDR  TIC-40117  SE AGREGA CARGA DE TABLA EN MEM.  *   40117
002300* 1991-09-02  JLPC  TIC-40133  SE AGREGA VALIDACION SALDO CERO   *   40133
002400* 1992-04-11  RMTZ  TIC-40150  MENSAJE DE DISPONIBLE AL RECHAZAR *   40150
002500* 1993-08-23  HCAJ  TIC-40201  CONTROL DE FILE STATUS EXTENDIDO  *   40201
002600* 1995-01-30  EEDR  TIC-40244  PERMITE IGUALAR SALDO EXACTO      *   40244
002700* 1998-10-19  JLPC  TIC-40362  AMPLIACION DE SIGLO, FECHAS A8    *   40362
002800* 1999-02-08  JLPC  TIC-40375  PRUEBAS Y2K SOBRE VIGENCIAS       *   40375
002900* 2003-07-14  RMTZ  TIC-40655  SE AGREGA ESTADISTICAS AL FINAL   *   40655
003000* 2008-11-05  HCAJ  TIC-40944  SE ACUMULAN PRESUPUESTOS NUEVOS   *   40944
003100*                              EN LA TABLA DENTRO DE LA MISMA    *
003200*                              CORRIDA                           *
003300* 2015-05-22  EEDR  TIC-41260  AJUSTA CAPACIDAD DE TABLA A 99999 *   41260
003310* 2024-07-15  JLPC  TIC-41366  QUITA SPECIAL-NAMES SIN USO Y PASA*   41366
003320*                              WKS-TOTAL-TABLA-PRESUP A NIVEL 77 *   41366
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    GABUD01.
003700 AUTHOR.        ELDER ENRIQUE DE REY.
003800 INSTALLATION.  GASTOS-APP.
003900 DATE-WRITTEN.  04/06/1991.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT GAUSRM  ASSIGN TO GAUSRM
004900            ORGANIZATION  IS INDEXED
005000            ACCESS MODE   IS RANDOM
005100            RECORD KEY    IS USR-LLAVE
005200            FILE STATUS   IS FS-GAUSRM
005300                             FSE-GAUSRM.
005400
005500     SELECT GAPRSM  ASSIGN TO GAPRSM
005600            ORGANIZATION  IS INDEXED
005700            ACCESS MODE   IS DYNAMIC
005800            RECORD KEY    IS PRS-LLAVE
005900            FILE STATUS   IS FS-GAPRSM
006000                             FSE-GAPRSM.
006100
006200     SELECT GAPRTX  ASSIGN TO GAPRTX
006300            ORGANIZATION  IS SEQUENTIAL
006400            ACCESS MODE   IS SEQUENTIAL
006500            FILE STATUS   IS FS-GAPRTX.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   MAESTRO DE USUARIOS Y BILLETERA (SOLO CONSULTA)
007300*   MAESTRO DE PRESUPUESTOS POR USUARIO Y CATEGORIA
007400*   TRANSACCIONES DE SOLICITUD DE NUEVO PRESUPUESTO
007500 FD  GAUSRM.
007600     COPY GAUSRM.
007700 FD  GAPRSM.
007800     COPY GAPRSM.
007900 FD  GAPRTX.
008000     COPY GAPRTX.
008100 WORKING-STORAGE SECTION.
008110     77  WKS-TOTAL-TABLA-PRESUP   PIC 9(05) COMP VALUE ZEROES.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01 WKS-FS-STATUS.
008600    02 FS-GAUSRM              PIC 9(02) VALUE ZEROES.
008700    02 FSE-GAUSRM.
008800       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008900       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009000       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009100    02 FS-GAPRSM              PIC 9(02) VALUE ZEROES.
009200    02 FSE-GAPRSM.
009300       04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009400       04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009500       04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009600    02 FS-GAPRTX              PIC 9(02) VALUE ZEROES.
009700    02 PROGRAMA               PIC X(08) VALUE SPACES.
009800    02 ARCHIVO                PIC X(08) VALUE SPACES.
009900    02 ACCION                 PIC X(10) VALUE SPACES.
010000    02 LLAVE                  PIC X(32) VALUE SPACES.
010100******************************************************************
010200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010300******************************************************************
010400 01 WKS-FLAGS.
010500    02 WKS-FIN-GAPRSM         PIC 9(01) VALUE ZEROES.
010600       88 FIN-GAPRSM                    VALUE 1.
010700    02 WKS-FIN-GAPRTX         PIC 9(01) VALUE ZEROES.
010800       88 FIN-GAPRTX                    VALUE 1.
010900    02 WKS-USUARIO-ENCONTRADO PIC 9(01) VALUE ZEROES.
011000       88 USUARIO-ENCONTRADO            VALUE 1.
011100
011200*--> PARAMETRO DE ARRANQUE: PROXIMO NUMERO DE PRESUPUESTO A USAR
011300 01 WKS-PARM-ENTRADA.
011400    02 WKS-PROX-ID-PRESUP     PIC 9(05) VALUE ZEROES.
011500
011600 01 WKS-SUMA-EXISTENTE        PIC S9(8)V99 VALUE ZEROES.
011700 01 WKS-SUMA-NUEVA            PIC S9(8)V99 VALUE ZEROES.
011800 01 WKS-MONTO-DISPONIBLE      PIC S9(8)V99 VALUE ZEROES.
011900 01 WKS-MONTO-DISPONIBLE-R REDEFINES WKS-MONTO-DISPONIBLE.
012000    02 WKS-MD-ENTERO          PIC S9(6).
012100    02 WKS-MD-DECIMAL         PIC 9(2).
012200
012300 01 WKS-FECHA-PROCESO         PIC 9(08)    VALUE ZEROES.
012400 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012500    02 WKS-FP-ANIO            PIC 9(04).
012600    02 WKS-FP-MES             PIC 9(02).
012700    02 WKS-FP-DIA             PIC 9(02).
012800
012900 01 WKS-ESTADISTICAS.
013000    02 WKS-CTR-ACEPTADOS      PIC 9(05) COMP VALUE ZEROES.
013100    02 WKS-CTR-RECHAZADOS     PIC 9(05) COMP VALUE ZEROES.
013200    02 WKS-CTR-CARGADOS       PIC 9(05) COMP VALUE ZEROES.
013300 01 WKS-ESTADISTICAS-R REDEFINES WKS-ESTADISTICAS.
013400    02 WKS-CTR-TABLA          PIC 9(05) COMP OCCURS 3 TIMES.
013500
013600 01 WKS-MASCARA-MONTO         PIC -(7)9.99.
013700 01 WKS-MASCARA-CONTADOR      PIC ZZZZ9.
013800
013900*============ TABLA DE PRESUPUESTOS EN MEMORIA =================
014100 01 WKS-TABLA-PRESUPUESTOS.
014200    02 WKS-PRESUP-ENTRADA OCCURS 1 TO 99999
014300                           DEPENDING ON WKS-TOTAL-TABLA-PRESUP
014400                           ASCENDING KEY WKS-PRESUP-ID
014500                           INDEXED BY IDX-PRESUP.
014600       03 WKS-PRESUP-ID         PIC 9(05).
014700       03 WKS-PRESUP-USUARIO    PIC 9(05).
014800       03 WKS-PRESUP-MONTO      PIC S9(8)V99.
014900******************************************************************
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*               S E C C I O N    P R I N C I P A L
015300******************************************************************
015400 000-PRINCIPAL SECTION.
015500     PERFORM 100-ABRIR-ARCHIVOS
015600     PERFORM 200-CARGA-PRESUPUESTOS-EN-MEMORIA
015700     PERFORM 110-LEE-GAPRTX
015800     PERFORM 300-PROCESA-SOLICITUDES UNTIL FIN-GAPRTX
015900     PERFORM 600-ESTADISTICAS
016000     PERFORM 900-CIERRA-ARCHIVOS
016100     STOP RUN.
016200 000-PRINCIPAL-E. EXIT.
016300
016400 100-ABRIR-ARCHIVOS SECTION.
016500     ACCEPT WKS-FECHA-PROCESO  FROM DATE YYYYMMDD
016600     ACCEPT WKS-PARM-ENTRADA   FROM SYSIN
016700     MOVE   'GABUD01' TO PROGRAMA
016800     OPEN INPUT GAUSRM GAPRTX
016900          I-O   GAPRSM
017000     IF FS-GAUSRM NOT EQUAL 0 AND 97
017100        MOVE 'OPEN'     TO ACCION
017200        MOVE SPACES     TO LLAVE
017300        MOVE 'GAUSRM'   TO ARCHIVO
017400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017500                              FS-GAUSRM, FSE-GAUSRM
017600        DISPLAY '>>> ERROR AL ABRIR GAUSRM, STATUS: ' FS-GAUSRM
017700                UPON CONSOLE
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF
018100     IF FS-GAPRSM NOT EQUAL 0 AND 97
018200        MOVE 'OPEN'     TO ACCION
018300        MOVE SPACES     TO LLAVE
018400        MOVE 'GAPRSM'   TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                              FS-GAPRSM, FSE-GAPRSM
018700        DISPLAY '>>> ERROR AL ABRIR GAPRSM, STATUS: ' FS-GAPRSM
018800                UPON CONSOLE
018900        MOVE 91 TO RETURN-CODE
019000        STOP RUN
019100     END-IF
019200     IF FS-GAPRTX NOT EQUAL 0
019300        DISPLAY '>>> ERROR AL ABRIR GAPRTX, STATUS: ' FS-GAPRTX
019400                UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF.
019800 100-ABRIR-ARCHIVOS-E. EXIT.
019900
020000******************************************************************
020100*     C A R G A   D E   P R E S U P U E S T O S   E N  M E M     *
020200******************************************************************
020300 200-CARGA-PRESUPUESTOS-EN-MEMORIA SECTION.
020400     PERFORM 210-LEE-GAPRSM
020500     PERFORM 220-AGREGA-PRESUPUESTO-A-TABLA UNTIL FIN-GAPRSM.
020600 200-CARGA-PRESUPUESTOS-EN-MEMORIA-E. EXIT.
020700
020800 210-LEE-GAPRSM SECTION.
020900     READ GAPRSM NEXT RECORD
021000       AT END
021100          MOVE 1 TO WKS-FIN-GAPRSM
021200     END-READ.
021300 210-LEE-GAPRSM-E. EXIT.
021400
021500 220-AGREGA-PRESUPUESTO-A-TABLA SECTION.
021600     ADD 1 TO WKS-TOTAL-TABLA-PRESUP
021700     MOVE PRS-ID      TO WKS-PRESUP-ID(WKS-TOTAL-TABLA-PRESUP)
021800     MOVE PRS-USUARIO TO
021900                     WKS-PRESUP-USUARIO(WKS-TOTAL-TABLA-PRESUP)
022000     MOVE PRS-MONTO   TO
022100                     WKS-PRESUP-MONTO(WKS-TOTAL-TABLA-PRESUP)
022200     ADD 1 TO WKS-CTR-CARGADOS
022300     PERFORM 210-LEE-GAPRSM.
022400 220-AGREGA-PRESUPUESTO-A-TABLA-E. EXIT.
022500
022600 110-LEE-GAPRTX SECTION.
022700     READ GAPRTX
022800       AT END
022900          MOVE 1 TO WKS-FIN-GAPRTX
023000     END-READ.
023100 110-LEE-GAPRTX-E. EXIT.
023200
023300******************************************************************
023400*        P R O C E S O   D E   S O L I C I T U D E S             *
023500******************************************************************
023600 300-PROCESA-SOLICITUDES SECTION.
023700     MOVE PRT-USUARIO TO USR-LLAVE
023800     PERFORM 800-LEE-GAUSRM
023900     PERFORM 310-SUMA-PRESUPUESTOS-USUARIO
024000     PERFORM 320-VALIDA-Y-GRABA
024100     PERFORM 110-LEE-GAPRTX.
024200 300-PROCESA-SOLICITUDES-E. EXIT.
024300
024400 310-SUMA-PRESUPUESTOS-USUARIO SECTION.
024500     MOVE ZEROES TO WKS-SUMA-EXISTENTE
024600     PERFORM 315-ACUMULA-UN-PRESUPUESTO
024700             VARYING IDX-PRESUP FROM 1 BY 1
024800             UNTIL IDX-PRESUP > WKS-TOTAL-TABLA-PRESUP.
024900 310-SUMA-PRESUPUESTOS-USUARIO-E. EXIT.
025000
025100 315-ACUMULA-UN-PRESUPUESTO SECTION.
025200     IF WKS-PRESUP-USUARIO(IDX-PRESUP) = PRT-USUARIO
025300        ADD WKS-PRESUP-MONTO(IDX-PRESUP) TO WKS-SUMA-EXISTENTE
025400     END-IF.
025500 315-ACUMULA-UN-PRESUPUESTO-E. EXIT.
025600
025700 320-VALIDA-Y-GRABA SECTION.
025800     IF (NOT USUARIO-ENCONTRADO) OR (USR-SALDO = ZEROES)
025900        DISPLAY '>>> FIJE SALDO DE BILLETERA ANTES DE CREAR '
026000                'PRESUPUESTO, USUARIO: ' PRT-USUARIO
026100                UPON CONSOLE
026200        ADD 1 TO WKS-CTR-RECHAZADOS
026300     ELSE
026400        COMPUTE WKS-SUMA-NUEVA = WKS-SUMA-EXISTENTE + PRT-MONTO
026500        IF WKS-SUMA-NUEVA > USR-SALDO
026600           COMPUTE WKS-MONTO-DISPONIBLE =
026700                   USR-SALDO - WKS-SUMA-EXISTENTE
026800           DISPLAY '>>> PRESUPUESTO EXCEDE SALDO, DISPONIBLE: '
026900                   WKS-MONTO-DISPONIBLE ' USUARIO: ' PRT-USUARIO
027000                   UPON CONSOLE
027100           ADD 1 TO WKS-CTR-RECHAZADOS
027200        ELSE
027300           ADD  1              TO WKS-PROX-ID-PRESUP
027400           MOVE WKS-PROX-ID-PRESUP TO PRS-ID
027500           MOVE PRT-USUARIO    TO PRS-USUARIO
027600           MOVE PRT-CATEGORIA  TO PRS-CATEGORIA
027700           MOVE PRT-MONTO      TO PRS-MONTO
027800           MOVE PRT-INICIO     TO PRS-INICIO
027900           MOVE PRT-FIN        TO PRS-FIN
028000           WRITE REG-GAPRSM
028100           IF FS-GAPRSM NOT = 0
028200              DISPLAY '>>> ERROR AL GRABAR PRESUPUESTO: ' PRS-ID
028300                      ' STATUS: ' FS-GAPRSM UPON CONSOLE
028400              ADD 1 TO WKS-CTR-RECHAZADOS
028500           ELSE
028600              ADD 1 TO WKS-TOTAL-TABLA-PRESUP
028700              MOVE PRS-ID      TO
028800                       WKS-PRESUP-ID(WKS-TOTAL-TABLA-PRESUP)
028900              MOVE PRS-USUARIO TO
029000                       WKS-PRESUP-USUARIO(WKS-TOTAL-TABLA-PRESUP)
029100              MOVE PRS-MONTO   TO
029200                       WKS-PRESUP-MONTO(WKS-TOTAL-TABLA-PRESUP)
029300              ADD 1 TO WKS-CTR-ACEPTADOS
029400           END-IF
029500        END-IF
029600     END-IF.
029700 320-VALIDA-Y-GRABA-E. EXIT.
029800
029900 800-LEE-GAUSRM SECTION.
030000     MOVE 0 TO WKS-USUARIO-ENCONTRADO
030100     READ GAUSRM KEY IS USR-LLAVE
030200       INVALID KEY
030300          MOVE 0 TO WKS-USUARIO-ENCONTRADO
030400       NOT INVALID KEY
030500          MOVE 1 TO WKS-USUARIO-ENCONTRADO
030600     END-READ.
030700 800-LEE-GAUSRM-E. EXIT.
030800
030900******************************************************************
031000*                       E S T A D I S T I C A S                 *
031100******************************************************************
031200 600-ESTADISTICAS SECTION.
031300     DISPLAY '******************************************'
031400     MOVE    WKS-CTR-CARGADOS   TO WKS-MASCARA-CONTADOR
031500     DISPLAY 'PRESUPUESTOS CARGADOS EN MEMORIA: '
031600              WKS-MASCARA-CONTADOR
031700     MOVE    WKS-CTR-ACEPTADOS  TO WKS-MASCARA-CONTADOR
031800     DISPLAY 'PRESUPUESTOS ACEPTADOS          : '
031900              WKS-MASCARA-CONTADOR
032000     MOVE    WKS-CTR-RECHAZADOS TO WKS-MASCARA-CONTADOR
032100     DISPLAY 'PRESUPUESTOS RECHAZADOS         : '
032200              WKS-MASCARA-CONTADOR
032300     DISPLAY '******************************************'.
032400 600-ESTADISTICAS-E. EXIT.
032500
032600 900-CIERRA-ARCHIVOS SECTION.
032700     CLOSE GAUSRM GAPRSM GAPRTX.
032800 900-CIERRA-ARCHIVOS-E. EXIT.
